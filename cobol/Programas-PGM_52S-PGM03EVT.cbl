000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGM03EVT.
000300 AUTHOR.        M. LOPEZ FARIAS.
000400 INSTALLATION.  PLANTA INDUSTRIAL SUR - GCIA. DE SISTEMAS.
000500 DATE-WRITTEN.  22/09/90.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO DE LA
000800                 GCIA. DE SISTEMAS.
000900
001000******************************************************************
001100*    SISTEMA DE EVENTOS DE PRODUCCION (SEP)                     *
001200*    PGM03EVT - LINEAS CON MAYOR CANTIDAD DE DEFECTOS           *
001300*    ============================================               *
001400*  FUNCIONAMIENTO                                                *
001500*  * Lee una tarjeta de parametros (FABRICA, DESDE, HASTA,       *
001600*    CANTIDAD DE LINEAS A LISTAR).                               *
001700*  * Recorre el maestro TBEVEMAS agrupado por LINE-ID, dentro de *
001800*    la fabrica y ventana pedidas (DESDE INCLUSIVE, HASTA        *
001900*    EXCLUSIVE), totalizando defectos (EXCLUYENDO los            *
002000*    DEFECT-COUNT negativos, CENTINELA DE "DESCONOCIDO") y       *
002100*    cantidad de eventos.                                        *
002200*  * Ordena de mayor a menor total de defectos y lista unicamente*
002300*    las primeras N lineas pedidas en la tarjeta (N = LIMITE).   *
002400*  * Informa, por linea: TOTAL-DEFECTOS, CANTIDAD-EVENTOS y      *
002500*    PORCENTAJE-DEFECTOS = TOTAL-DEFECTOS*100/CANTIDAD-EVENTOS,  *
002600*    redondeado a 2 decimales.                                   *
002700*  NOTA: EL AGRUPAMIENTO Y EL ORDEN SE RESUELVEN EN EL PROPIO    *
002800*  SELECT (GROUP BY / ORDER BY); EL PROGRAMA SOLO RECORTA A LAS  *
002900*  N PRIMERAS FILAS QUE DEVUELVE EL CURSOR.                      *
003000*
003100*  HISTORIAL DE CAMBIOS
003200*  ---------------------------------------------------------
003300*  22/09/90  MLF  TK-0225  PRIMERA VERSION.                        TK-0225
003400*  03/12/91  RH   TK-0267  SE AGREGA EL CORTE A LAS N PRIMERAS     TK-0267
003500*                          LINEAS (ANTES LISTABA TODAS).
003600*  25/02/93  JCS  TK-0358  DEFECT-COUNT NEGATIVO SE EXCLUYE DE LA  TK-0358
003700*                          SUMA DE DEFECTOS, PERO SIGUE CONTANDO
003800*                          PARA CANTIDAD-EVENTOS (IDEM
003900*                          TK-0356/57).
004000*  30/11/98  DAP  TK-0473  AJUSTE Y2K: EL SIGLO DE LA TARJETA DE   TK-0473
004100*                          PARAMETROS SE TOMA COMPLETO (4 DIG.).
004200*  18/05/00  DAP  TK-0498  CORREGIDO REDONDEO DE PORCENTAJE-       TK-0498
004300*                          DEFECTOS A 2 DECIMALES (ANTES TRUNCABA
004400*                          EL TERCER DECIMAL).
004500*  11/09/07  RH   TK-0605  REVISION GENERAL, SIN CAMBIOS DE        TK-0605
004600*                          FUNCIONALIDAD.
004700*  03/04/08  MLF  TK-0618  SE SUBE WS-LIN-PERCENT A S9(7)V99       TK-0618
004800*                          (ANTES S9(3)V99, TRUNCABA LINEAS CON
004900*                          MAS DE 999,99%). SE CORRIGE TAMBIEN
005000*                          IMP-PERCENT: LA IMAGEN USABA ',' SIN
005100*                          DECIMAL-POINT IS COMMA, SE CAMBIA A '.'.
005200*  11/04/08  RH   TK-0619  SI LA TARJETA NO TRAE CANTIDAD DE       TK-0619
005300*                          LINEAS (CERO O BLANCO) SE LISTABAN
005400*                          CERO LINEAS; AHORA SE ASUME 10 POR
005500*                          DEFECTO (IDEM TK-0402 DE PGM01EVT).
005600******************************************************************
005700
005800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800     SELECT PARMETRO ASSIGN DDPARM
006900     FILE STATUS IS FS-PARMETRO.
007000
007100     SELECT LISTADO ASSIGN DDLISTA
007200     FILE STATUS IS FS-LISTADO.
007300
007400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007500 DATA DIVISION.
007600 FILE SECTION.
007700
007800 FD  PARMETRO
007900     BLOCK CONTAINS 0 RECORDS
008000     RECORDING MODE IS F.
008100 01  REG-PARM.
008200     03  PRM-FACTORY-ID      PIC X(8).
008300     03  PRM-FROM            PIC X(26).
008400     03  PRM-TO              PIC X(26).
008500     03  PRM-LIMIT           PIC 9(5).
008600     03  FILLER              PIC X(15).
008700*    VISTA ALTERNATIVA PARA VOLCAR POR DISPLAY SI LA TARJETA
008800*    DE PARAMETROS NO SE PUEDE LEER.
008900 01  REG-PARM-DUMP REDEFINES REG-PARM.
009000     05  REG-PARM-DUMP-1     PIC X(40).
009100     05  REG-PARM-DUMP-2     PIC X(40).
009200
009300 FD  LISTADO
009400     BLOCK CONTAINS 0 RECORDS
009500     RECORDING MODE IS F.
009600 01  REG-SALIDA     PIC X(80).
009700
009800
009900 WORKING-STORAGE SECTION.
010000*========================*
010100
010200*----------- STATUS ARCHIVOS / CURSOR  -------------------------
010300 77  FS-PARMETRO             PIC XX       VALUE SPACES.
010400 77  FS-LISTADO              PIC XX       VALUE SPACES.
010500
010600 77  WS-STATUS-FIN            PIC X.
010700     88  WS-FIN-TARJETA          VALUE 'Y'.
010800     88  WS-NO-FIN-TARJETA       VALUE 'N'.
010900
011000 77  WS-STATUS-FETCH           PIC X.
011100     88  WS-FIN-FETCH             VALUE 'Y'.
011200     88  WS-NO-FIN-FETCH          VALUE 'N'.
011300
011400*-----------  SQL  -----------------------------------------------
011500 77  WS-SQLCODE          PIC +++999 USAGE DISPLAY VALUE ZEROS.
011600 77  NOT-FOUND               PIC S9(9) COMP VALUE +100.
011700 77  NOTFOUND-FORMAT         PIC -ZZZZZZZZZZ.
011800
011900*-----------  FILA DEL CURSOR / CONTADORES  --------------------
012000 77  WS-LIN-LINE-ID           PIC X(8)      VALUE SPACES.
012100 77  WS-LIN-EVENT-COUNT       PIC S9(9) COMP VALUE ZEROES.
012200 77  WS-LIN-DEFECT-TOTAL      PIC S9(9) COMP VALUE ZEROES.
012300 77  WS-LIN-PERCENT           PIC S9(7)V99   VALUE ZEROES.
012400
012500 77  WS-CONT-LINEAS           PIC S9(7) COMP VALUE ZEROES.
012600 77  WS-CONT-IMPRESAS         PIC S9(7) COMP VALUE ZEROES.
012700
012800*-----------  PERIODO, PARA EL ENCABEZADO  -----------------------
012900*    SE DESARMA DESDE/HASTA SOLO PARA PRESENTAR AAAA/MM/DD EN EL
013000*    TITULO DEL LISTADO; LA CONSULTA EN SI USA PRM-FROM/PRM-TO
013100*    COMPLETOS (CON HORA) CONTRA EVENT-TIME.
013200 01  WS-VAL-DESDE.
013300     03  WS-VD-RAW           PIC X(26)    VALUE SPACES.
013400     03  WS-VD-NUM REDEFINES WS-VD-RAW.
013500         05  WS-VD-AAAA      PIC 9(4).
013600         05  FILLER          PIC X.
013700         05  WS-VD-MM        PIC 9(2).
013800         05  FILLER          PIC X.
013900         05  WS-VD-DD        PIC 9(2).
014000         05  FILLER          PIC X(16).
014100
014200 01  WS-VAL-HASTA.
014300     03  WS-VH-RAW           PIC X(26)    VALUE SPACES.
014400     03  WS-VH-NUM REDEFINES WS-VH-RAW.
014500         05  WS-VH-AAAA      PIC 9(4).
014600         05  FILLER          PIC X.
014700         05  WS-VH-MM        PIC 9(2).
014800         05  FILLER          PIC X.
014900         05  WS-VH-DD        PIC 9(2).
015000         05  FILLER          PIC X(16).
015100
015200*-----------  IMPRESION  -------------------------------------
015300 77  WS-LINE                  PIC X(80)   VALUE ALL '='.
015400 77  WS-LINE2                 PIC X(80)   VALUE ALL '-'.
015500
015600 01  IMP-TITULO.
015700     03  FILLER              PIC X(20)    VALUE
015800         'TOP LINEAS - FABRICA'.
015900     03  IMP-TIT-FACTORY-ID  PIC X(9).
016000     03  FILLER              PIC X(8)     VALUE 'PERIODO '.
016100     03  IMP-TIT-AAAA1       PIC 9(4).
016200     03  FILLER              PIC X         VALUE '/'.
016300     03  IMP-TIT-MM1         PIC 99.
016400     03  FILLER              PIC X         VALUE '/'.
016500     03  IMP-TIT-DD1         PIC 99.
016600     03  FILLER              PIC X(3)      VALUE ' A '.
016700     03  IMP-TIT-AAAA2       PIC 9(4).
016800     03  FILLER              PIC X         VALUE '/'.
016900     03  IMP-TIT-MM2         PIC 99.
017000     03  FILLER              PIC X         VALUE '/'.
017100     03  IMP-TIT-DD2         PIC 99.
017200     03  FILLER              PIC X(19)    VALUE SPACES.
017300
017400 01  IMP-ENCABEZADO.
017500     03  FILLER              PIC X(8)     VALUE 'LINEA   '.
017600     03  FILLER              PIC X(3)     VALUE SPACES.
017700     03  FILLER              PIC X(10)    VALUE 'TOT-DEFEC.'.
017800     03  FILLER              PIC X(3)     VALUE SPACES.
017900     03  FILLER              PIC X(10)    VALUE 'CANT-EVEN.'.
018000     03  FILLER              PIC X(3)     VALUE SPACES.
018100     03  FILLER              PIC X(9)     VALUE '% DEFECT.'.
018200     03  FILLER              PIC X(34)    VALUE SPACES.
018300
018400 01  IMP-REG-LISTADO.
018500     03  IMP-LINE-ID          PIC X(8).
018600     03  FILLER               PIC X(3)    VALUE SPACES.
018700     03  IMP-DEFECT-TOTAL     PIC Z(8)9.
018800     03  FILLER               PIC X(04)   VALUE SPACES.
018900     03  IMP-EVENT-COUNT      PIC Z(8)9.
019000     03  FILLER               PIC X(04)   VALUE SPACES.
019100     03  IMP-PERCENT          PIC Z(6)9.99.
019200     03  FILLER               PIC X(33)   VALUE SPACES.
019300
019400 01  IMP-REG-TRAILER.
019500     03  FILLER               PIC X(17)   VALUE
019600         'LINEAS LISTADAS :'.
019700     03  IMP-TRL-IMPRESAS     PIC Z(6)9.
019800     03  FILLER               PIC X(56)   VALUE SPACES.
019900
020000*//////////////// COPYS //////////////////////////////////////
020100*---- SQLCA COMMUNICATION AREA CON EL DB2  ---------------------
020200     EXEC SQL INCLUDE SQLCA    END-EXEC.
020300     EXEC SQL INCLUDE TBEVEMAS END-EXEC.
020400
020500*---- CURSOR DE LINEAS ORDENADAS POR TOTAL DE DEFECTOS  ----------
020600     EXEC SQL
020700        DECLARE CURSORLIN CURSOR FOR
020800        SELECT LINE_ID,
020900               COUNT(*),
021000               SUM(CASE WHEN DEFECT_COUNT >= 0
021100                        THEN DEFECT_COUNT ELSE 0 END)
021200          FROM KC02803.TBEVEMAS
021300         WHERE FACTORY_ID = :PRM-FACTORY-ID
021400           AND EVENT_TIME >= :PRM-FROM
021500           AND EVENT_TIME <  :PRM-TO
021600         GROUP BY LINE_ID
021700         ORDER BY 3 DESC
021800     END-EXEC.
021900
022000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
022100 PROCEDURE DIVISION.
022200
022300 MAIN-PROGRAM-I.
022400
022500     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
022600     IF WS-NO-FIN-TARJETA THEN
022700        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
022800                UNTIL WS-FIN-FETCH
022900                OR WS-CONT-IMPRESAS NOT LESS THAN PRM-LIMIT
023000     END-IF.
023100     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
023200
023300 MAIN-PROGRAM-F. GOBACK.
023400
023500
023600*--------------------------------------------------------------
023700 1000-INICIO-I.
023800
023900     SET WS-NO-FIN-TARJETA TO TRUE
024000     SET WS-NO-FIN-FETCH   TO TRUE
024100     MOVE ZEROES TO WS-CONT-LINEAS WS-CONT-IMPRESAS
024200
024300     OPEN INPUT  PARMETRO
024400     IF FS-PARMETRO IS NOT EQUAL '00' THEN
024500        DISPLAY '* ERROR EN OPEN PARMETRO = ' FS-PARMETRO
024600        SET WS-FIN-TARJETA TO TRUE
024700     END-IF
024800
024900     OPEN OUTPUT LISTADO
025000     IF FS-LISTADO IS NOT EQUAL '00' THEN
025100        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
025200        MOVE 9999 TO RETURN-CODE
025300        SET WS-FIN-TARJETA TO TRUE
025400     END-IF
025500
025600     IF WS-NO-FIN-TARJETA THEN
025700        READ PARMETRO
025800        IF FS-PARMETRO IS NOT EQUAL '00' THEN
025900           DISPLAY '* ERROR EN LECTURA PARMETRO = ' FS-PARMETRO
026000           DISPLAY 'TARJETA: ' REG-PARM-DUMP-1
026100           SET WS-FIN-TARJETA TO TRUE
026200        ELSE
026300*          SI LA TARJETA NO TRAE CANTIDAD DE LINEAS (EN BLANCO O
026400*          CERO), SE LISTAN LAS PRIMERAS 10 POR DEFECTO.
026500           IF PRM-LIMIT = ZERO THEN
026600              MOVE 10 TO PRM-LIMIT
026700           END-IF
026800        END-IF
026900     END-IF
027000
027100     IF WS-NO-FIN-TARJETA THEN
027200        MOVE PRM-FROM TO WS-VD-RAW
027300        MOVE PRM-TO   TO WS-VH-RAW
027400        PERFORM 6500-IMPRIMIR-TITULO-I THRU 6500-IMPRIMIR-TITULO-F
027500
027600        EXEC SQL
027700           OPEN CURSORLIN
027800        END-EXEC
027900        IF SQLCODE NOT EQUAL ZERO THEN
028000           MOVE SQLCODE TO NOTFOUND-FORMAT
028100           DISPLAY 'ERROR DB2 OPEN CURSORLIN: ' NOTFOUND-FORMAT
028200           SET WS-FIN-FETCH TO TRUE
028300        ELSE
028400           PERFORM 4000-LEER-FETCH-I THRU 4000-LEER-FETCH-F
028500        END-IF
028600     END-IF.
028700
028800 1000-INICIO-F. EXIT.
028900
029000
029100*--------------------------------------------------------------
029200 2000-PROCESO-I.
029300
029400     PERFORM 2100-CALC-PORCENTAJE-I THRU 2100-CALC-PORCENTAJE-F
029500     PERFORM 6900-IMP-REGISTRO-I    THRU 6900-IMP-REGISTRO-F
029600     ADD 1 TO WS-CONT-IMPRESAS
029700     PERFORM 4000-LEER-FETCH-I      THRU 4000-LEER-FETCH-F.
029800
029900 2000-PROCESO-F. EXIT.
030000
030100
030200*--------------------------------------------------------------
030300*    TRAE LA PROXIMA LINEA ORDENADA POR TOTAL DE DEFECTOS.
030400 4000-LEER-FETCH-I.
030500
030600     EXEC SQL
030700        FETCH CURSORLIN
030800          INTO :WS-LIN-LINE-ID, :WS-LIN-EVENT-COUNT,
030900               :WS-LIN-DEFECT-TOTAL
031000     END-EXEC
031100
031200     EVALUATE SQLCODE
031300        WHEN ZERO
031400           ADD 1 TO WS-CONT-LINEAS
031500        WHEN NOT-FOUND
031600           SET WS-FIN-FETCH TO TRUE
031700        WHEN OTHER
031800           MOVE SQLCODE TO NOTFOUND-FORMAT
031900           DISPLAY 'ERROR DB2 FETCH CURSORLIN: ' NOTFOUND-FORMAT
032000           SET WS-FIN-FETCH TO TRUE
032100     END-EVALUATE.
032200
032300 4000-LEER-FETCH-F. EXIT.
032400
032500
032600*--------------------------------------------------------------
032700*    PORCENTAJE-DEFECTOS = TOTAL-DEFECTOS * 100 / CANTIDAD DE
032800*    EVENTOS DE LA LINEA, REDONDEADO A 2 DECIMALES.
032900 2100-CALC-PORCENTAJE-I.
033000
033100     IF WS-LIN-EVENT-COUNT > ZERO THEN
033200        COMPUTE WS-LIN-PERCENT ROUNDED =
033300           (WS-LIN-DEFECT-TOTAL * 100) / WS-LIN-EVENT-COUNT
033400     ELSE
033500        MOVE ZEROES TO WS-LIN-PERCENT
033600     END-IF.
033700
033800 2100-CALC-PORCENTAJE-F. EXIT.
033900
034000
034100*--------------------------------------------------------------
034200 6500-IMPRIMIR-TITULO-I.
034300
034400     MOVE PRM-FACTORY-ID TO IMP-TIT-FACTORY-ID
034500     MOVE WS-VD-AAAA     TO IMP-TIT-AAAA1
034600     MOVE WS-VD-MM       TO IMP-TIT-MM1
034700     MOVE WS-VD-DD       TO IMP-TIT-DD1
034800     MOVE WS-VH-AAAA     TO IMP-TIT-AAAA2
034900     MOVE WS-VH-MM       TO IMP-TIT-MM2
035000     MOVE WS-VH-DD       TO IMP-TIT-DD2
035100
035200     WRITE REG-SALIDA FROM WS-LINE        AFTER ADVANCING C01
035300     WRITE REG-SALIDA FROM IMP-TITULO      AFTER ADVANCING 1
035400     WRITE REG-SALIDA FROM WS-LINE2        AFTER ADVANCING 1
035500     WRITE REG-SALIDA FROM IMP-ENCABEZADO  AFTER ADVANCING 1
035600     WRITE REG-SALIDA FROM WS-LINE2        AFTER ADVANCING 1
035700
035800     IF FS-LISTADO IS NOT EQUAL '00' THEN
035900        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
036000        MOVE 9999 TO RETURN-CODE
036100     END-IF.
036200
036300 6500-IMPRIMIR-TITULO-F. EXIT.
036400
036500
036600*--------------------------------------------------------------
036700 6900-IMP-REGISTRO-I.
036800
036900     MOVE WS-LIN-LINE-ID      TO IMP-LINE-ID
037000     MOVE WS-LIN-DEFECT-TOTAL TO IMP-DEFECT-TOTAL
037100     MOVE WS-LIN-EVENT-COUNT  TO IMP-EVENT-COUNT
037200     MOVE WS-LIN-PERCENT      TO IMP-PERCENT
037300
037400     WRITE REG-SALIDA FROM IMP-REG-LISTADO AFTER ADVANCING 1
037500
037600     IF FS-LISTADO IS NOT EQUAL '00' THEN
037700        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
037800        MOVE 9999 TO RETURN-CODE
037900     END-IF.
038000
038100 6900-IMP-REGISTRO-F. EXIT.
038200
038300
038400*--------------------------------------------------------------
038500 9999-FINAL-I.
038600
038700     IF WS-NO-FIN-TARJETA THEN
038800        MOVE WS-CONT-IMPRESAS TO IMP-TRL-IMPRESAS
038900        WRITE REG-SALIDA FROM IMP-REG-TRAILER AFTER ADVANCING 1
039000        WRITE REG-SALIDA FROM WS-LINE         AFTER ADVANCING 1
039100
039200        EXEC SQL
039300           CLOSE CURSORLIN
039400        END-EXEC
039500     END-IF
039600
039700     DISPLAY '**********************************************'
039800     DISPLAY 'FABRICA      : ' PRM-FACTORY-ID
039900     DISPLAY 'LINEAS VISTAS: ' WS-CONT-LINEAS
040000     DISPLAY 'LINEAS LIST. : ' WS-CONT-IMPRESAS
040100
040200     CLOSE PARMETRO
040300     CLOSE LISTADO
040400     IF FS-LISTADO IS NOT EQUAL '00' THEN
040500        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
040600        MOVE 9999 TO RETURN-CODE
040700     END-IF.
040800
040900 9999-FINAL-F. EXIT.
