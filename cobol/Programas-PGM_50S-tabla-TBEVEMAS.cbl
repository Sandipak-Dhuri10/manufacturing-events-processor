000100******************************************************************
000200* DCLGEN TABLE(KC02803.TBEVEMAS)                                 *
000300*        LIBRARY(USUARIO.PLANTA.DCLGEN(TBEVEMAS))                *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        NAMES(EVM-)                                             *
000700*        QUOTE                                                   *
000800*        COLSUFFIX(YES)                                          *
000900* ... ES EL COMANDO DCLGEN QUE GENERO LAS SENTENCIAS SIGUIENTES  *
001000******************************************************************
001100     EXEC SQL DECLARE KC02803.TBEVEMAS TABLE
001200     ( EVENT_ID                       CHAR(20) NOT NULL,
001300       EVENT_TIME                     CHAR(26) NOT NULL,
001400       RECEIVED_TIME                  CHAR(26) NOT NULL,
001500       MACHINE_ID                     CHAR(10) NOT NULL,
001600       FACTORY_ID                     CHAR(8) NOT NULL,
001700       LINE_ID                        CHAR(8) NOT NULL,
001800       DURATION_MS                    DECIMAL(12, 0) NOT NULL,
001900       DEFECT_COUNT                   DECIMAL(5, 0) NOT NULL,
002000       CREATED_AT                     CHAR(26) NOT NULL,
002100       UPDATED_AT                     CHAR(26) NOT NULL
002200     ) END-EXEC.
002300******************************************************************
002400* COBOL DECLARATION FOR TABLE KC02803.TBEVEMAS                   *
002500* TBEVEMAS = MAESTRO DE EVENTOS DE PLANTA, CLAVE EVENT_ID (20).  *
002600* EL LOTE PGM01EVT ES EL UNICO QUE INSERTA/ACTUALIZA LA TABLA;   *
002700* PGM02EVT Y PGM03EVT SOLO CONSULTAN (CURSOR DE SOLO LECTURA).   *
002800******************************************************************
002900 01  DCLTBEVEMAS.
003000     10 EVM-EVENT-ID      PIC X(20).
003100     10 EVM-EVENT-TIME    PIC X(26).
003200*    REDEFINICION NUMERICA DEL TIMESTAMP, PARA COMPARAR VENTANAS
003300*    Y EL LIMITE DE +15 MIN A FUTURO SIN FUNCIONES INTRINSECAS.
003400     10 EVM-EVTIME-R  REDEFINES EVM-EVENT-TIME.
003500        15 EVM-EVT-AAAA     PIC 9(4).
003600        15 FILLER           PIC X.
003700        15 EVM-EVT-MM       PIC 9(2).
003800        15 FILLER           PIC X.
003900        15 EVM-EVT-DD       PIC 9(2).
004000        15 FILLER           PIC X.
004100        15 EVM-EVT-HH       PIC 9(2).
004200        15 FILLER           PIC X.
004300        15 EVM-EVT-MI       PIC 9(2).
004400        15 FILLER           PIC X.
004500        15 EVM-EVT-SS       PIC 9(2).
004600        15 FILLER           PIC X.
004700        15 EVM-EVT-NNN      PIC 9(3).
004800        15 FILLER           PIC X.
004900     10 EVM-RECEIVED-TIME PIC X(26).
005000     10 EVM-MACHINE-ID    PIC X(10).
005100     10 EVM-FACTORY-ID    PIC X(8).
005200     10 EVM-LINE-ID       PIC X(8).
005300     10 EVM-DURATION-MS   PIC S9(12)V USAGE COMP-3.
005400     10 EVM-DEFECT-COUNT  PIC S9(5)V USAGE COMP-3.
005500     10 EVM-CREATED-AT    PIC X(26).
005600     10 EVM-UPDATED-AT    PIC X(26).
005700******************************************************************
005800* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 10      *
005900******************************************************************
