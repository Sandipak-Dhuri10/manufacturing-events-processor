000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGM01EVT.
000300 AUTHOR.        R. HURTADO.
000400 INSTALLATION.  PLANTA INDUSTRIAL SUR - GCIA. DE SISTEMAS.
000500 DATE-WRITTEN.  14/03/89.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO DE LA
000800                 GCIA. DE SISTEMAS.
000900
001000******************************************************************
001100*    SISTEMA DE EVENTOS DE PRODUCCION (SEP)                     *
001200*    PGM01EVT - INGESTA Y VALIDACION DE EVENTOS DE PLANTA       *
001300*    ============================================               *
001400*  FUNCIONAMIENTO                                                *
001500*  * Lee el archivo diario de eventos de maquina (ENTRADA).      *
001600*  * Valida cada evento:                                         *
001700*    - EVENT-TIME debe venir y ser parseable.                    *
001800*    - EVENT-TIME no puede superar a la hora actual en mas       *
001900*      de 15 minutos.                                            *
002000*    - DURATION-MS no puede ser negativo ni superar 21.600.000   *
002100*      milisegundos (6 horas).                                   *
002200*    - DEFECT-COUNT negativo NO ES RECHAZO, es un centinela de   *
002300*      "desconocido" que se excluye de los acumulados.           *
002400*  * Si RECEIVED-TIME viene en blanco o no es parseable, se      *
002500*    reemplaza por la hora actual del sistema.                   *
002600*  * Busca el evento en el maestro TBEVEMAS por EVENT-ID:        *
002700*    - Si no existe          -> ALTA (INSERT), suma ACEPTADOS.   *
002800*    - Si existe e identico  -> DUPLICADO, suma DUPLICADOS.      *
002900*    - Si existe y distinto con RECEIVED-TIME mas nuevo que el   *
003000*      almacenado -> ACTUALIZA (UPDATE), suma ACTUALIZADOS.      *
003100*    - Si existe y distinto pero RECEIVED-TIME igual o mas       *
003200*      viejo -> se descarta el dato, suma DUPLICADOS.            *
003300*  * Si el evento es invalido -> se lista en el detalle de       *
003400*    rechazos y suma RECHAZADOS.                                 *
003500*  SALIDA: RESUMEN DE DISPOSICION DEL LOTE (4 contadores) mas    *
003600*          detalle de eventos rechazados (FBA 80 bytes).         *
003700*
003800*  HISTORIAL DE CAMBIOS
003900*  ---------------------------------------------------------
004000*  14/03/89  RH   TK-0118  PRIMERA VERSION - ALTA/RECHAZO          TK-0118
004100*                          SOLAMENTE.
004200*  02/08/89  RH   TK-0145  SE AGREGA EL CIRCUITO DE ACTUALIZACION  TK-0145
004300*                          (UPDATE) POR RECEIVED-TIME MAS NUEVO.
004400*  19/01/90  MLF  TK-0201  CORREGIDO CORTE DE VALIDACION: LA       TK-0201
004500*                          DURACION EXACTA DE 6 HS NO ES RECHAZO.
004600*  11/06/91  MLF  TK-0288  SE DESCARTA COMPARAR RECEIVED-TIME EN   TK-0288
004700*                          LA DETECCION DE DUPLICADO (SOLO CAMPOS
004800*                          DE NEGOCIO).
004900*  25/02/93  JCS  TK-0356  DEFECT-COUNT NEGATIVO DEJA DE SER       TK-0356
005000*                          MOTIVO DE RECHAZO (PEDIDO DE PLANTA).
005100*  09/09/95  JCS  TK-0402  SE AGREGA EL REEMPLAZO DE RECEIVED-TIME TK-0402
005200*                          AUSENTE POR LA HORA ACTUAL DEL SISTEMA.
005300*  30/11/98  DAP  TK-0471  AJUSTE Y2K: EL SIGLO SE ARMA POR        TK-0471
005400*                          CONSTANTE '19'/'20' Y NO SE ASUME MAS
005500*                          QUE TODO AAAA EMPIEZA CON '19'.
005600*  14/01/99  DAP  TK-0474  VERIFICADO CORTE DE ANIO EN EL CALCULO  TK-0474
005700*                          DE LA VENTANA DE 15 MINUTOS A FUTURO.
005800*  05/05/02  DAP  TK-0530  SE BAJA EL LARGO DE REGISTRO DE ENTRADA TK-0530
005900*                          A 117 BYTES (NUEVO LAYOUT EVENTRA) -
006000*                          VER TK-0611 (SUBIDO A 120 EN 2008).
006100*  17/10/06  RH   TK-0598  REVISION GENERAL POR CAMBIO DE DBA EN   TK-0598
006200*                          TBEVEMAS (CREATED-AT/UPDATED-AT).
006300*  12/03/08  MLF  TK-0611  SE SUBE EL LARGO DE REGISTRO DE         TK-0611
006400*                          ENTRADA A 120 BYTES (FILLER DE USO
006500*                          FUTURO EN EL LAYOUT EVENTRA).
006600*  09/04/08  RH   TK-0612  CORREGIDA LA PRUEBA NUMERIC DE          TK-0612
006700*                          WS-VAL-NUM: SE PROBABA EL GRUPO
006800*                          COMPLETO (CON LOS SEPARADORES COMO
006900*                          FILLER) Y SIEMPRE DABA NO NUMERICO,
007000*                          RECHAZANDO TODO EL LOTE. AHORA SE
007100*                          PRUEBA CAMPO POR CAMPO EN EL NUEVO
007200*                          PARRAFO 2360-VERIF-NUMERICO-I, USADO
007300*                          TAMBIEN DESDE 2350-HORA-ACTUAL-I.
007400*  10/04/08  RH   TK-0613  SE COMENTA EL COPY EVENTRA Y SE DEJA    TK-0613
007500*                          EL LAYOUT PEGADO EN EL FUENTE (COMO SE
007600*                          HACE CON LOS LAYOUTS DE USO EXCLUSIVO
007700*                          DE UN SOLO PROGRAMA).
007800*  10/04/08  RH   TK-0614  EL DETALLE DE RECHAZOS SALIA ANTES      TK-0614
007900*                          QUE EL RESUMEN DE CONTADORES. AHORA
008000*                          SE ACUMULA EL EVENT-ID RECHAZADO EN LA
008100*                          TABLA WS-TBL-RECHAZOS Y SE LISTA
008200*                          DESPUES DEL RESUMEN, EN 9999-FINAL-I
008300*                          (PARRAFO NUEVO 6000-IMP-RECHAZO-I).
008400******************************************************************
008500
008600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008700 ENVIRONMENT DIVISION.
008800 CONFIGURATION SECTION.
008900
009000 SPECIAL-NAMES.
009100     C01 IS TOP-OF-FORM.
009200
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500
009600     SELECT ENTRADA ASSIGN DDENTRA
009700     FILE STATUS IS FS-EVENTOS.
009800
009900     SELECT LISTADO ASSIGN DDLISTA
010000     FILE STATUS IS FS-LISTADO.
010100
010200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010300 DATA DIVISION.
010400 FILE SECTION.
010500
010600 FD  ENTRADA
010700     BLOCK CONTAINS 0 RECORDS
010800     RECORDING MODE IS F.
010900 01  REG-ENTRADA    PIC X(120).
011000*    VISTA ALTERNATIVA DEL REGISTRO DE ENTRADA, PARA VOLCAR POR
011100*    DISPLAY EN CASO DE UN REGISTRO QUE ABORTE LA LECTURA.
011200 01  REG-ENT-DUMP REDEFINES REG-ENTRADA.
011300     05  REG-ENT-DUMP-1      PIC X(40).
011400     05  REG-ENT-DUMP-2      PIC X(40).
011500     05  REG-ENT-DUMP-3      PIC X(40).
011600
011700 FD  LISTADO
011800     BLOCK CONTAINS 0 RECORDS
011900     RECORDING MODE IS F.
012000 01  REG-SALIDA     PIC X(80).
012100
012200
012300 WORKING-STORAGE SECTION.
012400*========================*
012500
012600*----------- STATUS ARCHIVOS  ---------------------------------
012700 77  FS-EVENTOS             PIC XX       VALUE SPACES.
012800 77  FS-LISTADO             PIC XX       VALUE SPACES.
012900
013000 77  WS-STATUS-FIN          PIC X.
013100     88  WS-FIN-LECTURA          VALUE 'Y'.
013200     88  WS-NO-FIN-LECTURA       VALUE 'N'.
013300
013400 77  WS-STATUS-VALIDO       PIC X.
013500     88  WS-REG-VALIDO           VALUE 'S'.
013600     88  WS-REG-INVALIDO         VALUE 'N'.
013700
013800 77  WS-STATUS-FUTURO        PIC X.
013900     88  WS-ES-FUTURO            VALUE 'S'.
014000     88  WS-NO-ES-FUTURO         VALUE 'N'.
014100
014200 77  WS-STATUS-NUMERICO      PIC X.
014300     88  WS-VAL-ES-NUMERICO      VALUE 'S'.
014400     88  WS-VAL-NO-NUMERICO      VALUE 'N'.
014500
014600*-----------  CONTADORES (BINARIOS)  ----------------------------
014700 77  WS-CONT-ACEPTADOS      PIC S9(7) COMP   VALUE ZEROES.
014800 77  WS-CONT-DUPLICADOS     PIC S9(7) COMP   VALUE ZEROES.
014900 77  WS-CONT-ACTUALIZA      PIC S9(7) COMP   VALUE ZEROES.
015000 77  WS-CONT-RECHAZADOS     PIC S9(7) COMP   VALUE ZEROES.
015100 77  WS-CONT-LEIDOS         PIC S9(7) COMP   VALUE ZEROES.
015200
015300*-----------  DETALLE DE RECHAZOS (BUFFER PARA IMPRIMIR DESPUES  -
015400*    DEL RESUMEN, VER REGLA DEL LISTADO EN 9999-FINAL-I)  --------
015500*    SE ACUMULA EN TABLA PORQUE LOS CONTADORES DEL RESUMEN NO SE
015600*    CONOCEN EN FORMA DEFINITIVA HASTA TERMINAR DE LEER EL LOTE.
015700 77  WS-MAX-RECHAZOS        PIC S9(4) COMP   VALUE 2000.
015800 77  WS-IX-RCHZ             PIC S9(4) COMP   VALUE ZEROES.
015900
016000*-----------  SQL  ------------------------------------------
016100 77  WS-SQLCODE         PIC +++999 USAGE DISPLAY VALUE ZEROS.
016200 77  NOT-FOUND              PIC S9(9) COMP VALUE +100.
016300 77  NOTFOUND-FORMAT        PIC -ZZZZZZZZZZ.
016400
016500*-----------  HORA ACTUAL DEL SISTEMA  ---------------------------
016600*    SE ARMA SIN FUNCIONES INTRINSECAS, A PARTIR DE ACCEPT FROM
016700*    DATE/TIME, PARA USAR COMO "AHORA" EN LA VALIDACION DE
016800*    VENTANA FUTURA Y COMO CREATED-AT/UPDATED-AT/RECEIVED-TIME.
016900 01  WS-FECHA-HOY.
017000     03  WS-FH-AA            PIC 99       VALUE ZEROES.
017100     03  WS-FH-MM            PIC 99       VALUE ZEROES.
017200     03  WS-FH-DD            PIC 99       VALUE ZEROES.
017300
017400 01  WS-HORA-HOY.
017500     03  WS-HH-HH            PIC 99       VALUE ZEROES.
017600     03  WS-HH-MI            PIC 99       VALUE ZEROES.
017700     03  WS-HH-SS            PIC 99       VALUE ZEROES.
017800     03  WS-HH-CC            PIC 99       VALUE ZEROES.
017900
018000*    TIMESTAMP "AHORA" ARMADO POR STRING, FORMATO
018100*    AAAA-MM-DDTHH:MM:SS.NNNZ (24 BYTES) -- SE MUEVE LUEGO A UN
018200*    CAMPO DE 26 PARA COMPARAR CONTRA EVENT-TIME/RECEIVED-TIME.
018300 01  WS-AHORA-COMPUESTO.
018400     03  WS-AH-SIGLO         PIC 99       VALUE 20.
018500     03  WS-AH-AAAA          PIC 99       VALUE ZEROES.
018600     03  FILLER              PIC X        VALUE '-'.
018700     03  WS-AH-MM            PIC 99       VALUE ZEROES.
018800     03  FILLER              PIC X        VALUE '-'.
018900     03  WS-AH-DD            PIC 99       VALUE ZEROES.
019000     03  FILLER              PIC X        VALUE 'T'.
019100     03  WS-AH-HH            PIC 99       VALUE ZEROES.
019200     03  FILLER              PIC X        VALUE ':'.
019300     03  WS-AH-MI            PIC 99       VALUE ZEROES.
019400     03  FILLER              PIC X        VALUE ':'.
019500     03  WS-AH-SS            PIC 99       VALUE ZEROES.
019600     03  FILLER              PIC X        VALUE '.'.
019700     03  WS-AH-NNN           PIC 999      VALUE ZEROES.
019800     03  FILLER              PIC X        VALUE 'Z'.
019900*    REDEFINICION NUMERICA DEL "AHORA" ARMADO ARRIBA, USADA EN
020000*    LA COMPARACION DE SEGUNDOS DESDE MEDIANOCHE (VER 2350).
020100     03  WS-AH-SEG-R REDEFINES WS-AHORA-COMPUESTO.
020200         05  FILLER          PIC X(11).
020300         05  WS-AH-SEG-HH    PIC 99.
020400         05  FILLER          PIC X.
020500         05  WS-AH-SEG-MI    PIC 99.
020600         05  FILLER          PIC X.
020700         05  WS-AH-SEG-SS    PIC 99.
020800         05  FILLER          PIC X(05).
020900
021000 77  WS-AHORA                PIC X(26)    VALUE SPACES.
021100 77  WS-HOY-AAAA4            PIC 9(4) COMP VALUE ZEROES.
021200 77  WS-AHORA-SEGUNDOS       PIC 9(5) COMP VALUE ZEROES.
021300 77  WS-EVENTO-SEGUNDOS      PIC 9(5) COMP VALUE ZEROES.
021400
021500*-----------  VALIDACION DE TIMESTAMP  ---------------------------
021600*    AREA DE TRABAJO PARA VERIFICAR QUE EVENT-TIME TENGA FORMATO
021700*    NUMERICO VALIDO (AAAA-MM-DDTHH:MM:SS.NNNZ), REUTILIZADA
021800*    TAMBIEN PARA RECEIVED-TIME. OJO: NO PROBAR NUMERIC SOBRE EL
021900*    GRUPO WS-VAL-NUM COMPLETO, PORQUE INCLUYE LOS SEPARADORES
022000*    ('-', 'T', ':', '.') COMO FILLER Y NUNCA DARIA NUMERICO; SE
022100*    PRUEBA CAMPO POR CAMPO EN 2360-VERIF-NUMERICO (TK-0612).
022200*    UN CAMPO VACIO (MOVIDO DESDE SPACES) TAMBIEN DA NO NUMERICO.
022300 01  WS-VAL-TIMESTAMP.
022400     03  WS-VAL-RAW          PIC X(26)    VALUE SPACES.
022500     03  WS-VAL-NUM REDEFINES WS-VAL-RAW.
022600         05  WS-VAL-AAAA     PIC 9(4).
022700         05  FILLER          PIC X.
022800         05  WS-VAL-MM       PIC 9(2).
022900         05  FILLER          PIC X.
023000         05  WS-VAL-DD       PIC 9(2).
023100         05  FILLER          PIC X.
023200         05  WS-VAL-HH       PIC 9(2).
023300         05  FILLER          PIC X.
023400         05  WS-VAL-MI       PIC 9(2).
023500         05  FILLER          PIC X.
023600         05  WS-VAL-SS       PIC 9(2).
023700         05  FILLER          PIC X.
023800         05  WS-VAL-NNN      PIC 9(3).
023900         05  FILLER          PIC X.
024000
024100*-----------  IMPRESION  -------------------------------------
024200 77  WS-LINE                 PIC X(80)    VALUE ALL '='.
024300 77  WS-LINE2                PIC X(80)    VALUE ALL '-'.
024400 77  WS-SEPARATE             PIC X(80)    VALUE SPACES.
024500
024600 01  IMP-TITULO.
024700     03  FILLER              PIC X(35)    VALUE
024800         'RESUMEN DE INGESTA DE EVENTOS SEP'.
024900     03  FILLER              PIC X(45)    VALUE SPACES.
025000
025100 01  IMP-RESUMEN.
025200     03  FILLER              PIC X(20)    VALUE
025300         'EVENTOS ACEPTADOS : '.
025400     03  IMP-RES-ACEPTADOS   PIC ZZZZZZ9.
025500     03  FILLER              PIC X(53)    VALUE SPACES.
025600
025700 01  IMP-RESUMEN2.
025800     03  FILLER              PIC X(20)    VALUE
025900         'EVENTOS DUPLICADOS: '.
026000     03  IMP-RES-DUPLICADOS  PIC ZZZZZZ9.
026100     03  FILLER              PIC X(53)    VALUE SPACES.
026200
026300 01  IMP-RESUMEN3.
026400     03  FILLER              PIC X(20)    VALUE
026500         'EVENTOS ACTUALIZ. : '.
026600     03  IMP-RES-ACTUALIZA   PIC ZZZZZZ9.
026700     03  FILLER              PIC X(53)    VALUE SPACES.
026800
026900 01  IMP-RESUMEN4.
027000     03  FILLER              PIC X(20)    VALUE
027100         'EVENTOS RECHAZADOS: '.
027200     03  IMP-RES-RECHAZADOS  PIC ZZZZZZ9.
027300     03  FILLER              PIC X(53)    VALUE SPACES.
027400
027500 01  IMP-SUBT-RECHAZOS.
027600     03  FILLER              PIC X(03)    VALUE ' | '.
027700     03  FILLER              PIC X(08)    VALUE 'EVENT-ID'.
027800     03  FILLER              PIC X(03)    VALUE ' | '.
027900     03  FILLER              PIC X(06)    VALUE 'REASON'.
028000     03  FILLER              PIC X(60)    VALUE SPACES.
028100
028200 01  IMP-REG-RECHAZO.
028300     03  FILLER              PIC X(03)    VALUE ' | '.
028400     03  IMP-RCH-EVENT-ID    PIC X(20).
028500     03  FILLER              PIC X(03)    VALUE ' | '.
028600     03  IMP-RCH-REASON      PIC X(10)    VALUE 'INVALID'.
028700     03  FILLER              PIC X(41)    VALUE SPACES.
028800
028900*    AVISO DE CORTE CUANDO LOS RECHAZOS SUPERAN WS-MAX-RECHAZOS.
029000 01  IMP-REG-RCH-CORTE.
029100     03  FILLER              PIC X(03)    VALUE ' | '.
029200     03  FILLER              PIC X(10)    VALUE '(RESTAN '.
029300     03  IMP-RCC-CANTIDAD    PIC ZZZ9.
029400     03  FILLER              PIC X(21)    VALUE
029500         ' RECHAZOS SIN LISTAR)'.
029600     03  FILLER              PIC X(23)    VALUE SPACES.
029700
029800*    BUFFER DE EVENT-ID RECHAZADOS, LLENADO EN 2300-RECHAZAR-I Y
029900*    RECORRIDO RECIEN EN 9999-FINAL-I, DESPUES DEL RESUMEN.
030000 01  WS-TBL-RECHAZOS.
030100     03  WS-TBL-RCH-EVENT-ID OCCURS 2000 TIMES
030200                             PIC X(20)    VALUE SPACES.
030300     03  FILLER              PIC X(04)    VALUE SPACES.
030400
030500*//////////////// COPYS //////////////////////////////////////
030600*    COPY EVENTRA.
030700**************************************
030800*     LAYOUT  ARCHIVO  EVENTOS DE PLANTA (ENTRADA INGESTA)      *
030900*     DD ENTRADA = EVEN.PLANTA.INGESTA.DIARIA                   *
031000*     LARGO REGISTRO = 120 BYTES                                *
031100**************************************
031200 01  WS-REG-EVENTO.
031300*     POSICION RELATIVA (1:20) IDENTIFICADOR UNICO DEL EVENTO
031400     03  EVT-EVENT-ID        PIC X(20)    VALUE SPACES.
031500*     POSICION RELATIVA (21:26) MOMENTO DEL EVENTO (UTC)
031600*     FORMATO AAAA-MM-DDTHH:MM:SS.NNNZ
031700     03  EVT-EVENT-TIME      PIC X(26)    VALUE SPACES.
031800*     POSICION RELATIVA (47:26) MOMENTO DE RECEPCION (UTC)
031900*     PUEDE VENIR EN BLANCO O NO PARSEABLE -> SE SUPLANTA POR
032000*     LA HORA ACTUAL DEL SISTEMA (VER PGM01EVT PARRAFO 2350).
032100     03  EVT-RECEIVED-TIME   PIC X(26)    VALUE SPACES.
032200*     POSICION RELATIVA (73:10) MAQUINA (EJ. M-001)
032300     03  EVT-MACHINE-ID      PIC X(10)    VALUE SPACES.
032400*     POSICION RELATIVA (83:8) FABRICA (EJ. F01)
032500     03  EVT-FACTORY-ID      PIC X(8)     VALUE SPACES.
032600*     POSICION RELATIVA (91:8) LINEA DE PRODUCCION (EJ. L01)
032700     03  EVT-LINE-ID         PIC X(8)     VALUE SPACES.
032800*     POSICION RELATIVA (99:13) DURACION EN MILISEGUNDOS, CON
032900*     SIGNO; NEGATIVO ES RECHAZO (VER REGLA DE VALIDACION).
033000     03  EVT-DURATION-MS     PIC S9(12)
033100                             SIGN LEADING SEPARATE VALUE ZEROS.
033200*     POSICION RELATIVA (112:6) DEFECTOS OBSERVADOS, CON SIGNO;
033300*     NEGATIVO ES CENTINELA "DESCONOCIDO" (NO ES RECHAZO, SOLO
033400*     SE EXCLUYE DE LOS ACUMULADOS DE DEFECTOS).
033500     03  EVT-DEFECT-COUNT    PIC S9(5)
033600                             SIGN LEADING SEPARATE VALUE ZEROS.
033700*     POSICION RELATIVA (118:3) PARA USO FUTURO
033800     03  FILLER              PIC X(3)     VALUE SPACES.
033900
034000
034100*---- SQLCA COMMUNICATION AREA CON EL DB2  ---------------------
034200     EXEC SQL INCLUDE SQLCA    END-EXEC.
034300     EXEC SQL INCLUDE TBEVEMAS END-EXEC.
034400
034500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
034600 PROCEDURE DIVISION.
034700
034800 MAIN-PROGRAM-I.
034900
035000     PERFORM 1000-INICIO-I  THRU  1000-INICIO-F.
035100     PERFORM 2000-PROCESO-I THRU  2000-PROCESO-F
035200                            UNTIL WS-FIN-LECTURA.
035300     PERFORM 9999-FINAL-I   THRU  9999-FINAL-F.
035400
035500 MAIN-PROGRAM-F. GOBACK.
035600
035700
035800*--------------------------------------------------------------
035900 1000-INICIO-I.
036000
036100     SET WS-NO-FIN-LECTURA TO TRUE
036200
036300     OPEN INPUT ENTRADA.
036400     IF FS-EVENTOS IS NOT EQUAL '00' THEN
036500        DISPLAY '* ERROR EN OPEN ENTRADA INICIO = ' FS-EVENTOS
036600        SET  WS-FIN-LECTURA TO TRUE
036700     END-IF
036800
036900     OPEN OUTPUT LISTADO
037000     IF FS-LISTADO IS NOT EQUAL '00' THEN
037100        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
037200        MOVE 9999 TO RETURN-CODE
037300        SET  WS-FIN-LECTURA TO TRUE
037400     END-IF
037500
037600     PERFORM 2100-LEER-I THRU 2100-LEER-F.
037700
037800 1000-INICIO-F. EXIT.
037900
038000
038100*--------------------------------------------------------------
038200 2000-PROCESO-I.
038300
038400     PERFORM 2350-HORA-ACTUAL-I THRU 2350-HORA-ACTUAL-F
038500     PERFORM 2200-VALIDAR-I     THRU 2200-VALIDAR-F
038600
038700     IF WS-REG-INVALIDO THEN
038800        PERFORM 2300-RECHAZAR-I THRU 2300-RECHAZAR-F
038900     ELSE
039000        PERFORM 2400-BUSCAR-MAESTRO-I THRU 2400-BUSCAR-MAESTRO-F
039100        PERFORM 2500-COMPARAR-I       THRU 2500-COMPARAR-F
039200     END-IF
039300
039400     PERFORM 2100-LEER-I THRU 2100-LEER-F.
039500
039600 2000-PROCESO-F. EXIT.
039700
039800
039900*--------------------------------------------------------------
040000 2100-LEER-I.
040100
040200     READ ENTRADA INTO WS-REG-EVENTO
040300
040400     EVALUATE FS-EVENTOS
040500
040600        WHEN '00'
040700           ADD 1 TO WS-CONT-LEIDOS
040800
040900        WHEN '10'
041000           SET WS-FIN-LECTURA TO TRUE
041100
041200        WHEN OTHER
041300           DISPLAY '*ERROR EN LECTURA ENTRADA INICIO : '
041400                                           FS-EVENTOS
041500           DISPLAY 'REGISTRO: ' REG-ENT-DUMP-1
041600           SET WS-FIN-LECTURA TO TRUE
041700
041800     END-EVALUATE.
041900
042000 2100-LEER-F. EXIT.
042100
042200*--------------------------------------------------------------
042300*    HORA ACTUAL DEL SISTEMA (VER HISTORIAL 09/09/95 Y 30/11/98)
042400 2350-HORA-ACTUAL-I.
042500
042600     ACCEPT WS-FECHA-HOY FROM DATE
042700     ACCEPT WS-HORA-HOY  FROM TIME
042800
042900     MOVE WS-FH-AA TO WS-AH-AAAA
043000     MOVE WS-FH-MM TO WS-AH-MM
043100     MOVE WS-FH-DD TO WS-AH-DD
043200     MOVE WS-HH-HH TO WS-AH-HH
043300     MOVE WS-HH-MI TO WS-AH-MI
043400     MOVE WS-HH-SS TO WS-AH-SS
043500     MOVE ZEROES   TO WS-AH-NNN
043600
043700     MOVE WS-AHORA-COMPUESTO TO WS-AHORA
043800
043900     COMPUTE WS-HOY-AAAA4 = (WS-AH-SIGLO * 100) + WS-AH-AAAA
044000     COMPUTE WS-AHORA-SEGUNDOS =
044100        (WS-AH-SEG-HH * 3600) + (WS-AH-SEG-MI * 60) + WS-AH-SEG-SS
044200
044300*    SI RECEIVED-TIME VINO EN BLANCO O NO ES PARSEABLE, SE
044400*    SUPLANTA POR LA HORA ACTUAL (TK-0402).
044500     MOVE EVT-RECEIVED-TIME TO WS-VAL-RAW
044600     PERFORM 2360-VERIF-NUMERICO-I THRU 2360-VERIF-NUMERICO-F
044700     IF EVT-RECEIVED-TIME = SPACES OR WS-VAL-NO-NUMERICO THEN
044800        MOVE WS-AHORA TO EVT-RECEIVED-TIME
044900     END-IF.
045000
045100 2350-HORA-ACTUAL-F. EXIT.
045200
045300*--------------------------------------------------------------
045400*    PRUEBA NUMERIC CAMPO POR CAMPO SOBRE WS-VAL-NUM (AAAA, MM,
045500*    DD, HH, MI, SS, NNN). EL GRUPO WS-VAL-NUM NO SE PRUEBA
045600*    ENTERO PORQUE LOS SEPARADORES SON FILLER ALFABETICO Y
045700*    SIEMPRE DARIAN NO NUMERICO (TK-0612). REQUIERE QUE EL
045800*    LLAMADOR HAYA CARGADO WS-VAL-RAW PREVIAMENTE.
045900 2360-VERIF-NUMERICO-I.
046000
046100     SET WS-VAL-ES-NUMERICO TO TRUE
046200     IF WS-VAL-AAAA IS NOT NUMERIC OR
046300        WS-VAL-MM   IS NOT NUMERIC OR
046400        WS-VAL-DD   IS NOT NUMERIC OR
046500        WS-VAL-HH   IS NOT NUMERIC OR
046600        WS-VAL-MI   IS NOT NUMERIC OR
046700        WS-VAL-SS   IS NOT NUMERIC OR
046800        WS-VAL-NNN  IS NOT NUMERIC THEN
046900        SET WS-VAL-NO-NUMERICO TO TRUE
047000     END-IF.
047100
047200 2360-VERIF-NUMERICO-F. EXIT.
047300
047400*--------------------------------------------------------------
047500 2200-VALIDAR-I.
047600
047700     SET WS-REG-VALIDO TO TRUE
047800
047900*    REGLAS DE DURACION: NEGATIVA, O MAYOR A 6 HS (21.600.000 MS).
048000     IF EVT-DURATION-MS < 0 OR EVT-DURATION-MS > 21600000 THEN
048100        SET WS-REG-INVALIDO TO TRUE
048200     END-IF
048300
048400*    REGLA DE EVENT-TIME: AUSENTE, NO PARSEABLE, O A FUTURO.
048500     MOVE EVT-EVENT-TIME TO WS-VAL-RAW
048600     PERFORM 2360-VERIF-NUMERICO-I THRU 2360-VERIF-NUMERICO-F
048700     IF EVT-EVENT-TIME = SPACES OR WS-VAL-NO-NUMERICO THEN
048800        SET WS-REG-INVALIDO TO TRUE
048900     ELSE
049000        PERFORM 2250-FUTURO-I THRU 2250-FUTURO-F
049100        IF WS-ES-FUTURO THEN
049200           SET WS-REG-INVALIDO TO TRUE
049300        END-IF
049400     END-IF.
049500
049600 2200-VALIDAR-F. EXIT.
049700
049800*--------------------------------------------------------------
049900*    VENTANA DE 15 MINUTOS A FUTURO, SIN FUNCIONES INTRINSECAS.
050000*    SI LA FECHA DEL EVENTO ES POSTERIOR A HOY ES FUTURO; SI ES
050100*    ANTERIOR NO LO ES; SI ES LA MISMA FECHA SE COMPARAN LOS
050200*    SEGUNDOS DESDE MEDIANOCHE CONTRA AHORA + 900 SEGUNDOS.
050300 2250-FUTURO-I.
050400
050500     SET WS-NO-ES-FUTURO TO TRUE
050600
050700     IF WS-VAL-AAAA > WS-HOY-AAAA4 THEN
050800        SET WS-ES-FUTURO TO TRUE
050900     ELSE
051000        IF WS-VAL-AAAA = WS-HOY-AAAA4 THEN
051100           IF WS-VAL-MM > WS-AH-MM THEN
051200              SET WS-ES-FUTURO TO TRUE
051300           ELSE
051400              IF WS-VAL-MM = WS-AH-MM THEN
051500                 IF WS-VAL-DD > WS-AH-DD THEN
051600                    SET WS-ES-FUTURO TO TRUE
051700                 ELSE
051800                    IF WS-VAL-DD = WS-AH-DD THEN
051900                       COMPUTE WS-EVENTO-SEGUNDOS =
052000                          (WS-VAL-HH * 3600) +
052100                          (WS-VAL-MI * 60) + WS-VAL-SS
052200                       IF WS-EVENTO-SEGUNDOS >
052300                             WS-AHORA-SEGUNDOS + 900 THEN
052400                          SET WS-ES-FUTURO TO TRUE
052500                       END-IF
052600                    END-IF
052700                 END-IF
052800              END-IF
052900           END-IF
053000        END-IF
053100     END-IF.
053200
053300 2250-FUTURO-F. EXIT.
053400
053500*--------------------------------------------------------------
053600*    NO SE IMPRIME ACA: EL DETALLE DE RECHAZOS VA DESPUES DEL
053700*    RESUMEN EN EL LISTADO (VER 9999-FINAL-I), ASI QUE SOLO SE
053800*    ACUMULA EL EVENT-ID EN LA TABLA PARA IMPRIMIR MAS TARDE.
053900 2300-RECHAZAR-I.
054000
054100     ADD 1 TO WS-CONT-RECHAZADOS
054200     IF WS-CONT-RECHAZADOS NOT GREATER THAN WS-MAX-RECHAZOS THEN
054300        MOVE EVT-EVENT-ID
054400          TO WS-TBL-RCH-EVENT-ID (WS-CONT-RECHAZADOS)
054500     END-IF.
054600
054700 2300-RECHAZAR-F. EXIT.
054800
054900*--------------------------------------------------------------
055000 2400-BUSCAR-MAESTRO-I.
055100
055200     EXEC SQL
055300        SELECT EVENT_TIME, RECEIVED_TIME, MACHINE_ID,
055400               FACTORY_ID, LINE_ID, DURATION_MS, DEFECT_COUNT,
055500               CREATED_AT, UPDATED_AT
055600          INTO :EVM-EVENT-TIME, :EVM-RECEIVED-TIME,
055700               :EVM-MACHINE-ID, :EVM-FACTORY-ID, :EVM-LINE-ID,
055800               :EVM-DURATION-MS, :EVM-DEFECT-COUNT,
055900               :EVM-CREATED-AT, :EVM-UPDATED-AT
056000          FROM KC02803.TBEVEMAS
056100         WHERE EVENT_ID = :EVT-EVENT-ID
056200     END-EXEC.
056300
056400 2400-BUSCAR-MAESTRO-F. EXIT.
056500
056600*--------------------------------------------------------------
056700 2500-COMPARAR-I.
056800
056900     EVALUATE SQLCODE
057000        WHEN NOT-FOUND
057100           PERFORM 2700-INSERTAR-I THRU 2700-INSERTAR-F
057200
057300        WHEN ZERO
057400           IF EVT-MACHINE-ID   = EVM-MACHINE-ID  AND
057500              EVT-FACTORY-ID   = EVM-FACTORY-ID  AND
057600              EVT-LINE-ID      = EVM-LINE-ID     AND
057700              EVT-DURATION-MS  = EVM-DURATION-MS AND
057800              EVT-DEFECT-COUNT = EVM-DEFECT-COUNT AND
057900              EVT-EVENT-TIME   = EVM-EVENT-TIME THEN
058000              ADD 1 TO WS-CONT-DUPLICADOS
058100           ELSE
058200              IF EVT-RECEIVED-TIME > EVM-RECEIVED-TIME THEN
058300                 PERFORM 2600-ACTUALIZAR-I
058400                    THRU 2600-ACTUALIZAR-F
058500              ELSE
058600                 ADD 1 TO WS-CONT-DUPLICADOS
058700              END-IF
058800           END-IF
058900
059000        WHEN OTHER
059100           MOVE SQLCODE TO NOTFOUND-FORMAT
059200           DISPLAY 'ERROR DB2 SELECT TBEVEMAS: ' NOTFOUND-FORMAT
059300     END-EVALUATE.
059400
059500 2500-COMPARAR-F. EXIT.
059600
059700*--------------------------------------------------------------
059800 2600-ACTUALIZAR-I.
059900
060000     EXEC SQL
060100        UPDATE KC02803.TBEVEMAS
060200           SET EVENT_TIME    = :EVT-EVENT-TIME,
060300               RECEIVED_TIME = :EVT-RECEIVED-TIME,
060400               MACHINE_ID    = :EVT-MACHINE-ID,
060500               FACTORY_ID    = :EVT-FACTORY-ID,
060600               LINE_ID       = :EVT-LINE-ID,
060700               DURATION_MS   = :EVT-DURATION-MS,
060800               DEFECT_COUNT  = :EVT-DEFECT-COUNT,
060900               UPDATED_AT    = :WS-AHORA
061000         WHERE EVENT_ID      = :EVT-EVENT-ID
061100     END-EXEC
061200
061300     IF SQLCODE = 0 THEN
061400        ADD 1 TO WS-CONT-ACTUALIZA
061500     ELSE
061600        MOVE SQLCODE TO NOTFOUND-FORMAT
061700        DISPLAY 'ERROR DB2 UPDATE TBEVEMAS: ' NOTFOUND-FORMAT
061800     END-IF.
061900
062000 2600-ACTUALIZAR-F. EXIT.
062100
062200*--------------------------------------------------------------
062300 2700-INSERTAR-I.
062400
062500     EXEC SQL
062600        INSERT INTO KC02803.TBEVEMAS
062700           ( EVENT_ID, EVENT_TIME, RECEIVED_TIME, MACHINE_ID,
062800             FACTORY_ID, LINE_ID, DURATION_MS, DEFECT_COUNT,
062900             CREATED_AT, UPDATED_AT )
063000        VALUES
063100           ( :EVT-EVENT-ID, :EVT-EVENT-TIME, :EVT-RECEIVED-TIME,
063200             :EVT-MACHINE-ID, :EVT-FACTORY-ID, :EVT-LINE-ID,
063300             :EVT-DURATION-MS, :EVT-DEFECT-COUNT,
063400             :WS-AHORA, :WS-AHORA )
063500     END-EXEC
063600
063700     IF SQLCODE = 0 THEN
063800        ADD 1 TO WS-CONT-ACEPTADOS
063900     ELSE
064000        MOVE SQLCODE TO NOTFOUND-FORMAT
064100        DISPLAY 'ERROR DB2 INSERT TBEVEMAS: ' NOTFOUND-FORMAT
064200     END-IF.
064300
064400 2700-INSERTAR-F. EXIT.
064500
064600*--------------------------------------------------------------
064700*    EL RESUMEN VA PRIMERO Y EL DETALLE DE RECHAZOS DESPUES
064800*    (TK-0614): LOS 4 CONTADORES NO SE CONOCEN EN FORMA
064900*    DEFINITIVA HASTA TERMINAR DE LEER TODO EL LOTE, ASI QUE EL
065000*    DETALLE SE IMPRIME RECIEN ACA, DESDE LA TABLA ARMADA EN
065100*    2300-RECHAZAR-I.
065200 9999-FINAL-I.
065300
065400     MOVE WS-CONT-ACEPTADOS   TO IMP-RES-ACEPTADOS
065500     MOVE WS-CONT-DUPLICADOS  TO IMP-RES-DUPLICADOS
065600     MOVE WS-CONT-ACTUALIZA   TO IMP-RES-ACTUALIZA
065700     MOVE WS-CONT-RECHAZADOS  TO IMP-RES-RECHAZADOS
065800
065900     WRITE REG-SALIDA FROM WS-LINE       AFTER ADVANCING C01
066000     WRITE REG-SALIDA FROM IMP-TITULO    AFTER ADVANCING 1
066100     WRITE REG-SALIDA FROM WS-LINE2      AFTER ADVANCING 1
066200     WRITE REG-SALIDA FROM IMP-RESUMEN   AFTER ADVANCING 1
066300     WRITE REG-SALIDA FROM IMP-RESUMEN2  AFTER ADVANCING 1
066400     WRITE REG-SALIDA FROM IMP-RESUMEN3  AFTER ADVANCING 1
066500     WRITE REG-SALIDA FROM IMP-RESUMEN4  AFTER ADVANCING 1
066600
066700     IF WS-CONT-RECHAZADOS > ZERO THEN
066800        WRITE REG-SALIDA FROM WS-SEPARATE AFTER ADVANCING 1
066900        WRITE REG-SALIDA FROM IMP-SUBT-RECHAZOS
067000                                    AFTER ADVANCING 1
067100        WRITE REG-SALIDA FROM WS-LINE2 AFTER ADVANCING 1
067200
067300        PERFORM 6000-IMP-RECHAZO-I THRU 6000-IMP-RECHAZO-F
067400           VARYING WS-IX-RCHZ FROM 1 BY 1
067500           UNTIL WS-IX-RCHZ > WS-CONT-RECHAZADOS
067600              OR WS-IX-RCHZ > WS-MAX-RECHAZOS
067700
067800        IF WS-CONT-RECHAZADOS > WS-MAX-RECHAZOS THEN
067900           COMPUTE IMP-RCC-CANTIDAD =
068000              WS-CONT-RECHAZADOS - WS-MAX-RECHAZOS
068100           WRITE REG-SALIDA FROM IMP-REG-RCH-CORTE
068200                                    AFTER ADVANCING 1
068300        END-IF
068400     END-IF
068500
068600     DISPLAY '**********************************************'
068700     DISPLAY 'TOTAL ACEPTADOS   : ' WS-CONT-ACEPTADOS
068800     DISPLAY 'TOTAL DUPLICADOS  : ' WS-CONT-DUPLICADOS
068900     DISPLAY 'TOTAL ACTUALIZADOS: ' WS-CONT-ACTUALIZA
069000     DISPLAY 'TOTAL RECHAZADOS  : ' WS-CONT-RECHAZADOS
069100
069200     CLOSE ENTRADA
069300     IF FS-EVENTOS IS NOT EQUAL '00' THEN
069400        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-EVENTOS
069500        MOVE 9999 TO RETURN-CODE
069600     END-IF
069700
069800     CLOSE LISTADO
069900     IF FS-LISTADO IS NOT EQUAL '00' THEN
070000        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
070100        MOVE 9999 TO RETURN-CODE
070200     END-IF.
070300
070400 9999-FINAL-F. EXIT.
070500
070600*--------------------------------------------------------------
070700*    IMPRIME UNA LINEA DEL DETALLE DE RECHAZOS, DESDE LA TABLA.
070800 6000-IMP-RECHAZO-I.
070900
071000     MOVE WS-TBL-RCH-EVENT-ID (WS-IX-RCHZ) TO IMP-RCH-EVENT-ID
071100     WRITE REG-SALIDA FROM IMP-REG-RECHAZO AFTER ADVANCING 1.
071200
071300 6000-IMP-RECHAZO-F. EXIT.
