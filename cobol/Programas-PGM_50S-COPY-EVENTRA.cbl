000100*////////////////// (EVENTO) /////////////////////////////////////
000200**************************************
000300*     LAYOUT  ARCHIVO  EVENTOS DE PLANTA (ENTRADA INGESTA)      *
000400*     DD ENTRADA = EVEN.PLANTA.INGESTA.DIARIA                   *
000500*     LARGO REGISTRO = 120 BYTES                                *
000600**************************************
000700 01  WS-REG-EVENTO.
000800*     POSICION RELATIVA (1:20) IDENTIFICADOR UNICO DEL EVENTO
000900     03  EVT-EVENT-ID        PIC X(20)    VALUE SPACES.
001000*     POSICION RELATIVA (21:26) MOMENTO DEL EVENTO (UTC)
001100*     FORMATO AAAA-MM-DDTHH:MM:SS.NNNZ
001200     03  EVT-EVENT-TIME      PIC X(26)    VALUE SPACES.
001300*     POSICION RELATIVA (47:26) MOMENTO DE RECEPCION (UTC)
001400*     PUEDE VENIR EN BLANCO O NO PARSEABLE -> SE SUPLANTA POR
001500*     LA HORA ACTUAL DEL SISTEMA (VER PGM01EVT PARRAFO 2350).
001600     03  EVT-RECEIVED-TIME   PIC X(26)    VALUE SPACES.
001700*     POSICION RELATIVA (73:10) MAQUINA (EJ. M-001)
001800     03  EVT-MACHINE-ID      PIC X(10)    VALUE SPACES.
001900*     POSICION RELATIVA (83:8) FABRICA (EJ. F01)
002000     03  EVT-FACTORY-ID      PIC X(8)     VALUE SPACES.
002100*     POSICION RELATIVA (91:8) LINEA DE PRODUCCION (EJ. L01)
002200     03  EVT-LINE-ID         PIC X(8)     VALUE SPACES.
002300*     POSICION RELATIVA (99:13) DURACION EN MILISEGUNDOS, CON
002400*     SIGNO; NEGATIVO ES RECHAZO (VER REGLA DE VALIDACION).
002500     03  EVT-DURATION-MS     PIC S9(12)
002600                             SIGN LEADING SEPARATE VALUE ZEROS.
002700*     POSICION RELATIVA (112:6) DEFECTOS OBSERVADOS, CON SIGNO;
002800*     NEGATIVO ES CENTINELA "DESCONOCIDO" (NO ES RECHAZO, SOLO
002900*     SE EXCLUYE DE LOS ACUMULADOS DE DEFECTOS).
003000     03  EVT-DEFECT-COUNT    PIC S9(5)
003100                             SIGN LEADING SEPARATE VALUE ZEROS.
003200*     POSICION RELATIVA (118:3) PARA USO FUTURO
003300     03  FILLER              PIC X(3)     VALUE SPACES.
