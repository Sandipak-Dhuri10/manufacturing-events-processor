000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGM02EVT.
000300 AUTHOR.        R. HURTADO.
000400 INSTALLATION.  PLANTA INDUSTRIAL SUR - GCIA. DE SISTEMAS.
000500 DATE-WRITTEN.  01/06/90.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO DE LA
000800                 GCIA. DE SISTEMAS.
000900
001000******************************************************************
001100*    SISTEMA DE EVENTOS DE PRODUCCION (SEP)                     *
001200*    PGM02EVT - ESTADISTICA DE EVENTOS POR MAQUINA              *
001300*    ============================================               *
001400*  FUNCIONAMIENTO                                                *
001500*  * Lee una tarjeta de parametros (MAQUINA, DESDE, HASTA).      *
001600*  * Consulta el maestro TBEVEMAS y totaliza, para la maquina y  *
001700*    la ventana pedidas (DESDE INCLUSIVE, HASTA EXCLUSIVE):      *
001800*    - Cantidad de eventos de la ventana.                        *
001900*    - Suma de defectos, EXCLUYENDO los DEFECT-COUNT negativos   *
002000*      (centinela de "desconocido").                             *
002100*  * Calcula las horas de ventana (DESDE vs HASTA, sin funciones *
002200*    intrinsecas: se usa NUMERO DE DIA JULIANO) y la tasa        *
002300*    promedio de defectos por hora.                              *
002400*  * ESTADO = SALUDABLE si la tasa es menor a 2,0; si no,        *
002500*    ALERTA (2,0 exacto es ALERTA).                              *
002600*  SALIDA: UN UNICO BLOQUE DE ESTADISTICAS (FBA 80 bytes).       *
002700*
002800*  HISTORIAL DE CAMBIOS
002900*  ---------------------------------------------------------
003000*  01/06/90  RH   TK-0210  PRIMERA VERSION.                        TK-0210
003100*  14/02/91  MLF  TK-0255  SE AGREGA EL CALCULO DE DIA JULIANO     TK-0255
003200*                          PARA LA VENTANA (ANTES SOLO SE
003300*                          ACEPTABAN VENTANAS DENTRO DEL MISMO
003400*                          MES).
003500*  25/02/93  JCS  TK-0357  DEFECT-COUNT NEGATIVO SE EXCLUYE DE LA  TK-0357
003600*                          SUMA DE DEFECTOS (IDEM TK-0356 DE
003700*                          PGM01EVT).
003800*  30/11/98  DAP  TK-0472  AJUSTE Y2K: EL SIGLO DE LA TARJETA DE   TK-0472
003900*                          PARAMETROS SE TOMA COMPLETO (4 DIG.)
004000*                          Y NO SE RECALCULA A PARTIR DE 2 DIG.
004100*  20/03/01  DAP  TK-0519  CORREGIDO REDONDEO DE AVG-DEFECT-RATE   TK-0519
004200*                          A 4 DECIMALES (ANTES TRUNCABA).
004300*  11/09/07  RH   TK-0604  REVISION GENERAL, SIN CAMBIOS DE        TK-0604
004400*                          FUNCIONALIDAD.
004500*  03/04/08  MLF  TK-0617  CORREGIDO IMP-AVG-RATE: LA IMAGEN       TK-0617
004600*                          USABA ',' COMO SI FUERA EL PUNTO
004700*                          DECIMAL, PERO EL PROGRAMA NO TIENE
004800*                          DECIMAL-POINT IS COMMA, ASI QUE SALIA
004900*                          TODO CORRIDO. SE CAMBIA A '.'.
005000******************************************************************
005100
005200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200     SELECT PARMETRO ASSIGN DDPARM
006300     FILE STATUS IS FS-PARMETRO.
006400
006500     SELECT LISTADO ASSIGN DDLISTA
006600     FILE STATUS IS FS-LISTADO.
006700
006800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 FD  PARMETRO
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORDING MODE IS F.
007500 01  REG-PARM.
007600     03  PRM-MACHINE-ID      PIC X(10).
007700     03  PRM-START           PIC X(26).
007800     03  PRM-END             PIC X(26).
007900     03  FILLER              PIC X(18).
008000*    VISTA ALTERNATIVA PARA VOLCAR POR DISPLAY SI LA TARJETA
008100*    DE PARAMETROS NO SE PUEDE LEER.
008200 01  REG-PARM-DUMP REDEFINES REG-PARM.
008300     05  REG-PARM-DUMP-1     PIC X(40).
008400     05  REG-PARM-DUMP-2     PIC X(40).
008500
008600 FD  LISTADO
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORDING MODE IS F.
008900 01  REG-SALIDA     PIC X(80).
009000
009100
009200 WORKING-STORAGE SECTION.
009300*========================*
009400
009500*----------- STATUS ARCHIVOS  ---------------------------------
009600 77  FS-PARMETRO             PIC XX       VALUE SPACES.
009700 77  FS-LISTADO              PIC XX       VALUE SPACES.
009800
009900 77  WS-STATUS-FIN           PIC X.
010000     88  WS-FIN-LECTURA          VALUE 'Y'.
010100     88  WS-NO-FIN-LECTURA       VALUE 'N'.
010200
010300*-----------  SQL  ---------------------------------------------
010400 77  WS-SQLCODE          PIC +++999 USAGE DISPLAY VALUE ZEROS.
010500 77  NOT-FOUND               PIC S9(9) COMP VALUE +100.
010600 77  NOTFOUND-FORMAT         PIC -ZZZZZZZZZZ.
010700
010800*-----------  ACUMULADORES DE LA CONSULTA  -----------------------
010900 77  WS-EVENTS-COUNT         PIC S9(9) COMP   VALUE ZEROES.
011000 77  WS-DEFECTS-COUNT        PIC S9(9) COMP   VALUE ZEROES.
011100
011200*-----------  VENTANA DE TIEMPO (DIA JULIANO)  -------------------
011300*    SE DESARMA DESDE/HASTA EN COMPONENTES NUMERICOS PARA PODER
011400*    CALCULAR LAS HORAS DE VENTANA SIN FUNCIONES INTRINSECAS.
011500 01  WS-VAL-INICIO.
011600     03  WS-VI-RAW           PIC X(26)    VALUE SPACES.
011700     03  WS-VI-NUM REDEFINES WS-VI-RAW.
011800         05  WS-VI-AAAA      PIC 9(4).
011900         05  FILLER          PIC X.
012000         05  WS-VI-MM        PIC 9(2).
012100         05  FILLER          PIC X.
012200         05  WS-VI-DD        PIC 9(2).
012300         05  FILLER          PIC X.
012400         05  WS-VI-HH        PIC 9(2).
012500         05  FILLER          PIC X.
012600         05  WS-VI-MI        PIC 9(2).
012700         05  FILLER          PIC X.
012800         05  WS-VI-SS        PIC 9(2).
012900         05  FILLER          PIC X(04).
013000
013100 01  WS-VAL-FIN.
013200     03  WS-VF-RAW           PIC X(26)    VALUE SPACES.
013300     03  WS-VF-NUM REDEFINES WS-VF-RAW.
013400         05  WS-VF-AAAA      PIC 9(4).
013500         05  FILLER          PIC X.
013600         05  WS-VF-MM        PIC 9(2).
013700         05  FILLER          PIC X.
013800         05  WS-VF-DD        PIC 9(2).
013900         05  FILLER          PIC X.
014000         05  WS-VF-HH        PIC 9(2).
014100         05  FILLER          PIC X.
014200         05  WS-VF-MI        PIC 9(2).
014300         05  FILLER          PIC X.
014400         05  WS-VF-SS        PIC 9(2).
014500         05  FILLER          PIC X(04).
014600
014700*    AREA GENERICA DE ENTRADA/SALIDA DE 2150-CALC-JDN, PARA NO
014800*    DUPLICAR LA FORMULA DEL DIA JULIANO (SE LLAMA DOS VECES).
014900 77  WS-JDA-AAAA             PIC S9(9) COMP  VALUE ZEROES.
015000 77  WS-JDA-MM               PIC S9(9) COMP  VALUE ZEROES.
015100 77  WS-JDA-DD               PIC S9(9) COMP  VALUE ZEROES.
015200 77  WS-JDA-A                PIC S9(9) COMP  VALUE ZEROES.
015300 77  WS-JDA-Y                PIC S9(9) COMP  VALUE ZEROES.
015400 77  WS-JDA-M                PIC S9(9) COMP  VALUE ZEROES.
015500 77  WS-JDA-JDN              PIC S9(9) COMP  VALUE ZEROES.
015600
015700 77  WS-JDN-INICIO           PIC S9(9) COMP  VALUE ZEROES.
015800 77  WS-JDN-FIN              PIC S9(9) COMP  VALUE ZEROES.
015900 77  WS-SEG-INICIO           PIC S9(9) COMP  VALUE ZEROES.
016000 77  WS-SEG-FIN              PIC S9(9) COMP  VALUE ZEROES.
016100 77  WS-VENTANA-SEGUNDOS     PIC S9(9) COMP  VALUE ZEROES.
016200 77  WS-VENTANA-HORAS        PIC S9(7)V9(4)  VALUE ZEROES.
016300 77  WS-AVG-DEFECT-RATE      PIC S9(7)V9(4)  VALUE ZEROES.
016400
016500 77  WS-STATUS-SALUD         PIC X(8)        VALUE SPACES.
016600
016700*-----------  IMPRESION  -------------------------------------
016800 77  WS-LINE                 PIC X(80)    VALUE ALL '='.
016900 77  WS-LINE2                PIC X(80)    VALUE ALL '-'.
017000
017100 01  IMP-TITULO.
017200     03  FILLER              PIC X(32)    VALUE
017300         'ESTADISTICA DE EVENTOS - MAQUINA'.
017400     03  FILLER              PIC X(48)    VALUE SPACES.
017500
017600 01  IMP-REG-STATS.
017700     03  FILLER              PIC X(11)    VALUE 'MAQUINA   :'.
017800     03  IMP-MACHINE-ID      PIC X(10).
017900     03  FILLER              PIC X(59)    VALUE SPACES.
018000
018100 01  IMP-REG-VENTANA.
018200     03  FILLER              PIC X(11)    VALUE 'VENTANA   :'.
018300     03  IMP-DESDE           PIC X(26).
018400     03  FILLER              PIC X(04)    VALUE ' A  '.
018500     03  IMP-HASTA           PIC X(26).
018600     03  FILLER              PIC X(13)    VALUE SPACES.
018700
018800 01  IMP-REG-CONTADORES.
018900     03  FILLER              PIC X(11)    VALUE 'EVENTOS   :'.
019000     03  IMP-EVENTS-COUNT    PIC Z(8)9.
019100     03  FILLER              PIC X(03)    VALUE SPACES.
019200     03  FILLER              PIC X(11)    VALUE 'DEFECTOS  :'.
019300     03  IMP-DEFECTS-COUNT   PIC Z(8)9.
019400     03  FILLER              PIC X(38)    VALUE SPACES.
019500
019600 01  IMP-REG-TASA.
019700     03  FILLER              PIC X(11)    VALUE 'TASA/HORA :'.
019800     03  IMP-AVG-RATE        PIC Z(7)9.9999.
019900     03  FILLER              PIC X(04)    VALUE SPACES.
020000     03  FILLER              PIC X(11)    VALUE 'ESTADO    :'.
020100     03  IMP-STATUS          PIC X(8).
020200     03  FILLER              PIC X(31)    VALUE SPACES.
020300
020400*//////////////// COPYS //////////////////////////////////////
020500*---- SQLCA COMMUNICATION AREA CON EL DB2  ---------------------
020600     EXEC SQL INCLUDE SQLCA    END-EXEC.
020700     EXEC SQL INCLUDE TBEVEMAS END-EXEC.
020800
020900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
021000 PROCEDURE DIVISION.
021100
021200 MAIN-PROGRAM-I.
021300
021400     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
021500     IF WS-NO-FIN-LECTURA THEN
021600        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
021700        PERFORM 6000-IMPRIMIR-I THRU 6000-IMPRIMIR-F
021800     END-IF.
021900     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
022000
022100 MAIN-PROGRAM-F. GOBACK.
022200
022300
022400*--------------------------------------------------------------
022500 1000-INICIO-I.
022600
022700     SET WS-NO-FIN-LECTURA TO TRUE
022800
022900     OPEN INPUT  PARMETRO
023000     IF FS-PARMETRO IS NOT EQUAL '00' THEN
023100        DISPLAY '* ERROR EN OPEN PARMETRO = ' FS-PARMETRO
023200        SET WS-FIN-LECTURA TO TRUE
023300     END-IF
023400
023500     OPEN OUTPUT LISTADO
023600     IF FS-LISTADO IS NOT EQUAL '00' THEN
023700        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
023800        MOVE 9999 TO RETURN-CODE
023900        SET WS-FIN-LECTURA TO TRUE
024000     END-IF
024100
024200     IF WS-NO-FIN-LECTURA THEN
024300        READ PARMETRO
024400        IF FS-PARMETRO IS NOT EQUAL '00' THEN
024500           DISPLAY '* ERROR EN LECTURA PARMETRO = ' FS-PARMETRO
024600           DISPLAY 'TARJETA: ' REG-PARM-DUMP-1
024700           SET WS-FIN-LECTURA TO TRUE
024800        END-IF
024900     END-IF.
025000
025100 1000-INICIO-F. EXIT.
025200
025300
025400*--------------------------------------------------------------
025500 2000-PROCESO-I.
025600
025700     PERFORM 2100-CONSULTAR-I THRU 2100-CONSULTAR-F
025800     PERFORM 2200-CALCULAR-I  THRU 2200-CALCULAR-F.
025900
026000 2000-PROCESO-F. EXIT.
026100
026200
026300*--------------------------------------------------------------
026400*    TOTALIZA EVENTOS/DEFECTOS DE LA VENTANA EN UNA UNICA
026500*    CONSULTA SQL (DESDE INCLUSIVE, HASTA EXCLUSIVE).
026600 2100-CONSULTAR-I.
026700
026800     MOVE ZEROES TO WS-EVENTS-COUNT WS-DEFECTS-COUNT
026900
027000     EXEC SQL
027100        SELECT COUNT(*),
027200               SUM(CASE WHEN DEFECT_COUNT >= 0
027300                        THEN DEFECT_COUNT ELSE 0 END)
027400          INTO :WS-EVENTS-COUNT, :WS-DEFECTS-COUNT
027500          FROM KC02803.TBEVEMAS
027600         WHERE MACHINE_ID = :PRM-MACHINE-ID
027700           AND EVENT_TIME >= :PRM-START
027800           AND EVENT_TIME <  :PRM-END
027900     END-EXEC
028000
028100     IF SQLCODE NOT EQUAL ZERO THEN
028200        MOVE SQLCODE TO NOTFOUND-FORMAT
028300        DISPLAY 'ERROR DB2 SELECT TBEVEMAS: ' NOTFOUND-FORMAT
028400     END-IF
028500
028600*    SIN EVENTOS EN LA VENTANA, EL SUM() PUEDE VOLVER NULO.
028700     IF WS-EVENTS-COUNT = ZERO THEN
028800        MOVE ZEROES TO WS-DEFECTS-COUNT
028900     END-IF.
029000
029100 2100-CONSULTAR-F. EXIT.
029200
029300*--------------------------------------------------------------
029400*    HORAS DE VENTANA Y TASA PROMEDIO DE DEFECTOS (SIN FUNCIONES
029500*    INTRINSECAS): SE PASA DESDE/HASTA A NUMERO DE DIA JULIANO
029600*    Y SE SUMAN LOS SEGUNDOS DEL DIA PARA OBTENER LA DIFERENCIA
029700*    TOTAL EN SEGUNDOS.
029800 2200-CALCULAR-I.
029900
030000     MOVE PRM-START TO WS-VI-RAW
030100     MOVE PRM-END   TO WS-VF-RAW
030200
030300     MOVE WS-VI-AAAA TO WS-JDA-AAAA
030400     MOVE WS-VI-MM   TO WS-JDA-MM
030500     MOVE WS-VI-DD   TO WS-JDA-DD
030600     PERFORM 2150-CALC-JDN-I THRU 2150-CALC-JDN-F
030700     MOVE WS-JDA-JDN TO WS-JDN-INICIO
030800
030900     MOVE WS-VF-AAAA TO WS-JDA-AAAA
031000     MOVE WS-VF-MM   TO WS-JDA-MM
031100     MOVE WS-VF-DD   TO WS-JDA-DD
031200     PERFORM 2150-CALC-JDN-I THRU 2150-CALC-JDN-F
031300     MOVE WS-JDA-JDN TO WS-JDN-FIN
031400
031500     COMPUTE WS-SEG-INICIO =
031600        (WS-VI-HH * 3600) + (WS-VI-MI * 60) + WS-VI-SS
031700     COMPUTE WS-SEG-FIN =
031800        (WS-VF-HH * 3600) + (WS-VF-MI * 60) + WS-VF-SS
031900
032000     COMPUTE WS-VENTANA-SEGUNDOS =
032100        ((WS-JDN-FIN - WS-JDN-INICIO) * 86400)
032200           + (WS-SEG-FIN - WS-SEG-INICIO)
032300
032400     IF WS-VENTANA-SEGUNDOS > ZERO THEN
032500        COMPUTE WS-VENTANA-HORAS ROUNDED =
032600           WS-VENTANA-SEGUNDOS / 3600
032700        COMPUTE WS-AVG-DEFECT-RATE ROUNDED =
032800           WS-DEFECTS-COUNT / WS-VENTANA-HORAS
032900     ELSE
033000        MOVE ZEROES TO WS-VENTANA-HORAS WS-AVG-DEFECT-RATE
033100     END-IF
033200
033300     IF WS-AVG-DEFECT-RATE < 2.0 THEN
033400        MOVE 'Healthy' TO WS-STATUS-SALUD
033500     ELSE
033600        MOVE 'Warning' TO WS-STATUS-SALUD
033700     END-IF.
033800
033900 2200-CALCULAR-F. EXIT.
034000
034100*--------------------------------------------------------------
034200*    NUMERO DE DIA JULIANO A PARTIR DE AAAA/MM/DD (CALENDARIO
034300*    GREGORIANO). ENTRA POR WS-JDA-AAAA/MM/DD, SALE POR
034400*    WS-JDA-JDN. USADO DOS VECES DESDE 2200-CALCULAR.
034500 2150-CALC-JDN-I.
034600
034700     COMPUTE WS-JDA-A = (14 - WS-JDA-MM) / 12
034800     COMPUTE WS-JDA-Y = WS-JDA-AAAA + 4800 - WS-JDA-A
034900     COMPUTE WS-JDA-M = WS-JDA-MM + (12 * WS-JDA-A) - 3
035000
035100     COMPUTE WS-JDA-JDN =
035200        WS-JDA-DD
035300        + (((153 * WS-JDA-M) + 2) / 5)
035400        + (365 * WS-JDA-Y)
035500        + (WS-JDA-Y / 4)
035600        - (WS-JDA-Y / 100)
035700        + (WS-JDA-Y / 400)
035800        - 32045.
035900
036000 2150-CALC-JDN-F. EXIT.
036100
036200*--------------------------------------------------------------
036300 6000-IMPRIMIR-I.
036400
036500     MOVE PRM-MACHINE-ID     TO IMP-MACHINE-ID
036600     MOVE PRM-START          TO IMP-DESDE
036700     MOVE PRM-END            TO IMP-HASTA
036800     MOVE WS-EVENTS-COUNT    TO IMP-EVENTS-COUNT
036900     MOVE WS-DEFECTS-COUNT   TO IMP-DEFECTS-COUNT
037000     MOVE WS-AVG-DEFECT-RATE TO IMP-AVG-RATE
037100     MOVE WS-STATUS-SALUD    TO IMP-STATUS
037200
037300     WRITE REG-SALIDA FROM WS-LINE          AFTER ADVANCING C01
037400     WRITE REG-SALIDA FROM IMP-TITULO        AFTER ADVANCING 1
037500     WRITE REG-SALIDA FROM WS-LINE2          AFTER ADVANCING 1
037600     WRITE REG-SALIDA FROM IMP-REG-STATS     AFTER ADVANCING 1
037700     WRITE REG-SALIDA FROM IMP-REG-VENTANA   AFTER ADVANCING 1
037800     WRITE REG-SALIDA FROM IMP-REG-CONTADORES
037900                                    AFTER ADVANCING 1
038000     WRITE REG-SALIDA FROM IMP-REG-TASA      AFTER ADVANCING 1
038100
038200     IF FS-LISTADO IS NOT EQUAL '00' THEN
038300        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
038400        MOVE 9999 TO RETURN-CODE
038500     END-IF.
038600
038700 6000-IMPRIMIR-F. EXIT.
038800
038900*--------------------------------------------------------------
039000 9999-FINAL-I.
039100
039200     DISPLAY '**********************************************'
039300     DISPLAY 'MAQUINA     : ' PRM-MACHINE-ID
039400     DISPLAY 'EVENTOS     : ' WS-EVENTS-COUNT
039500     DISPLAY 'DEFECTOS    : ' WS-DEFECTS-COUNT
039600     DISPLAY 'TASA/HORA   : ' WS-AVG-DEFECT-RATE
039700     DISPLAY 'ESTADO      : ' WS-STATUS-SALUD
039800
039900     CLOSE PARMETRO
040000     CLOSE LISTADO
040100     IF FS-LISTADO IS NOT EQUAL '00' THEN
040200        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
040300        MOVE 9999 TO RETURN-CODE
040400     END-IF.
040500
040600 9999-FINAL-F. EXIT.
